000100*=============================================================*
000200*    EXTRACTION DES SALLES A PARTIR DU FICHIER DES SEANCES    *
000300*       LECTURE DU FICHIER SCHEDULE-FILE                      *
000400*       CHARGEMENT D'UNE TABLE DE TRAVAIL DES SALLES CITEES    *
000500*       TRI DE LA TABLE ET ELIMINATION DES DOUBLONS            *
000600*       ECRITURE DU FICHIER CLASSROOM-MASTER (TYPE INCONNU)    *
000700*                                                               *
000800*    AUTEUR : M. FALLU, SERVICE ORDONNANCEMENT                 *
000900*    DATE CREATION 14/03/1986                                  *
001000*=============================================================*
001100*
001200*    JOURNAL DES MODIFICATIONS
001300**    14/03/1986  MF  ECRITURE INITIALE DU PROGRAMME.               MF0186
001400**    02/09/1987  MF  AJOUT DU COMPTE DE SALLES DISTINCTES.         MF0287
001500**    19/11/1989  RC  CORRECTION TRI - DOUBLON EN FIN DE TABLE.     RC0389
001600**    05/02/1991  RC  AUGMENTATION TABLE A 300 SALLES.              RC0491
001700**    23/06/1993  JLP AJOUT CONTROLE SALLE A BLANC.                 JLP593
001800**    11/01/1995  JLP REVUE ANNUELLE - AUCUN CHANGEMENT.            JLP695
001900**    30/09/1998  DN  MISE A NIVEAU AN 2000 - AUCUN CHAMP DATE.     DN0798
002000**    17/05/2001  DN  AJOUT STATUT FICHIER DANS LE RAPPORT.         DN0801
002100**    08/10/2004  PB  RENUMEROTATION DES PARAGRAPHES.               PB0904
002200**    21/04/2009  PB  AJOUT REDEFINES POUR LISTE DE CONTROLE.       PB0909
002300*
002400        IDENTIFICATION DIVISION.
002500        PROGRAM-ID. CLSXTR.
002600        AUTHOR. M-FALLU.
002700        INSTALLATION. SERVICE ORDONNANCEMENT DES COURS.
002800        DATE-WRITTEN. 14/03/1986.
002900        DATE-COMPILED.
003000        SECURITY. USAGE INTERNE SERVICE ORDONNANCEMENT SEULEMENT.
003100*
003200        ENVIRONMENT DIVISION.
003300        CONFIGURATION SECTION.
003400*    UN SEUL SWITCH DE MISE EN PAGE - PAS DE SORTIE SUR
003500*    IMPRIMANTE ICI, LE RAPPORT DE CONTROLE PART SUR LA
003600*    CONSOLE D'EXPLOITATION (CF PARAGRAPHE 4000).
003700        SPECIAL-NAMES.
003800            C01 IS TOP-OF-FORM.
003900*    TOP-OF-FORM EST DECLARE PAR HABITUDE DE L'ATELIER MEME
004000*    QUAND AUCUN FICHIER IMPRIMANTE N'EST OUVERT ICI.
004100*
004200        INPUT-OUTPUT SECTION.
004300        FILE-CONTROL.
004400*    FICHIER DES SEANCES - ENTREE, UN ENREGISTREMENT PAR
004500*    SEANCE DE COURS PROGRAMMEE.
004600            SELECT SCHEDULE-FILE
004700            ASSIGN TO SCHEDFIL
004800            ORGANIZATION IS SEQUENTIAL
004900            ACCESS MODE IS SEQUENTIAL
005000            FILE STATUS IS WS-STAT-SCHD.
005100*
005200*    FICHIER MAITRE DES SALLES - SORTIE DE CE PROGRAMME,
005300*    ENTREE DE CLSAVL (U4).
005400            SELECT CLASSROOM-MASTER
005500            ASSIGN TO CLASSMST
005600            ORGANIZATION IS SEQUENTIAL
005700            ACCESS MODE IS SEQUENTIAL
005800            FILE STATUS IS WS-STAT-CLSM.
005900*
006000        DATA DIVISION.
006100        FILE SECTION.
006200        FD  SCHEDULE-FILE
006300            RECORD CONTAINS 54 CHARACTERS
006400            RECORDING MODE IS F.
006500            COPY CLASSRM-SCHDREC.
006600*
006700        FD  CLASSROOM-MASTER
006800            RECORD CONTAINS 28 CHARACTERS
006900            RECORDING MODE IS F.
007000            COPY CLASSRM-CLSMREC.
007100*
007200        WORKING-STORAGE SECTION.
007300        COPY CLASSRM-FSTAT REPLACING ==:FNAME:== BY ==SCHD==.
007400        COPY CLASSRM-FSTAT REPLACING ==:FNAME:== BY ==CLSM==.
007500*
007600*    TABLE DE TRAVAIL DES SALLES RENCONTREES DANS LE SCHEDULE
007700*    300 ENTREES AU PLUS (CF RC 1991 - AVANT CETTE DATE LA TABLE
007800*    NE TENAIT QUE 150 SALLES, DEVENU INSUFFISANT POUR LE CAMPUS).
007900        01  WS-ROOM-TABLE.
008000            05  WS-ROOM-COUNT           PIC 9(04) COMP.
008100            05  WS-ROOM-ENTRY OCCURS 300 TIMES
008200                            ASCENDING KEY IS WS-ROOM-CODE
008300                            INDEXED BY WS-ROOM-IDX.
008400                10  WS-ROOM-CODE        PIC X(12).
008500                10  FILLER              PIC X(02).
008600*
008700*    VUE DE CONTROLE DE LA TABLE POUR LISTAGE EN CAS D'ANOMALIE
008800*    SEULE VUE UTILISEE PAR 9100-ABEND-START - ELLE NE SERT QU'A
008900*    RETROUVER LA DERNIERE SALLE CHARGEE SOUS FORME IMPRIMABLE.
009000        01  WS-ROOM-TABLE-DUMP REDEFINES WS-ROOM-TABLE.
009100            05  FILLER                 PIC X(02).
009200            05  WS-DUMP-ENTRY OCCURS 300 TIMES.
009300                10  WS-DUMP-CODE        PIC X(14).
009400*
009500*    COMPTEURS DU RAPPORT DE CONTROLE FINAL (PARAGRAPHE 4000) -
009600*    REMIS A ZERO UNE SEULE FOIS, A L'OUVERTURE DU PROGRAMME.
009700        01  WS-COMPTEURS.
009800            05  WS-RECS-LUS            PIC 9(06) COMP.
009900            05  WS-SALLES-ECRITES      PIC 9(06) COMP.
010000            05  WS-SALLES-BLANCHES     PIC 9(06) COMP.
010100            05  FILLER                 PIC X(02).
010200*
010300*    WS-IND-ECRIT PARCOURT LA TABLE TRIEE AU PARAGRAPHE 3100 -
010400*    WS-PREV-CODE GARDE LE CODE DE LA DERNIERE SALLE ECRITE POUR
010500*    DETECTER LE DOUBLON SUIVANT (LA TABLE EST DEJA TRIEE).
010600        77  WS-IND-ECRIT               PIC 9(04) COMP.
010700        77  WS-PREV-CODE               PIC X(12) VALUE SPACES.
010800*
010900*    UNE SEULE LIGNE DE TRAVAIL, REUTILISEE PAR TOUS LES DISPLAY
011000*    DU RAPPORT DE CONTROLE (PARAGRAPHES 4000 ET 9100).
011100        01  WS-LIG-RAPPORT             PIC X(80).
011200*
011300        PROCEDURE DIVISION.
011400*
011500*    DEROULEMENT GENERAL - QUATRE ETAPES A LA SUITE :
011600*    OUVERTURE, LECTURE/CHARGEMENT DE LA TABLE, TRI/ECRITURE,
011700*    PUIS LE RAPPORT DE CONTROLE DESTINE A L'EXPLOITATION.
011800        0000-MAIN-START.
011900            PERFORM 1000-OUVERTURE-START THRU 1000-OUVERTURE-END.
012000            PERFORM 2000-LECTURE-START THRU 2000-LECTURE-END.
012100            PERFORM 3000-TRI-ECRIT-START THRU 3000-TRI-ECRIT-END.
012200            PERFORM 4000-RAPPORT-START THRU 4000-RAPPORT-END.
012300        0000-MAIN-END.
012400            PERFORM 9000-TERM-START THRU 9000-TERM-END.
012500            STOP RUN.
012600*
012700*    OUVERTURE DES FICHIERS SCHEDULE ET CLASSROOM-MASTER
012800        1000-OUVERTURE-START.
012900*    REMISE A ZERO DES COMPTEURS DE CONTROLE AVANT DE LIRE
013000*    LA PREMIERE SEANCE DU SCHEDULE.
013100            MOVE ZERO TO WS-RECS-LUS WS-SALLES-ECRITES
013200                         WS-SALLES-BLANCHES WS-ROOM-COUNT.
013300            OPEN INPUT SCHEDULE-FILE.
013400*    SI LE FICHIER DES SEANCES N'OUVRE PAS, ARRET IMMEDIAT -
013500*    IL N'Y A RIEN A EXTRAIRE SANS LUI.
013600            IF NOT SCHD-OK
013700               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
013800            END-IF.
013900        1000-OUVERTURE-END.
014000            EXIT.
014100*
014200*    LECTURE SEQUENTIELLE DU SCHEDULE-FILE ET CHARGEMENT DE LA
014300*    TABLE DES SALLES (UNE ENTREE PAR SEANCE, DOUBLONS A SUIVRE)
014400        2000-LECTURE-START.
014500            READ SCHEDULE-FILE.
014600*    UN STATUT AUTRE QUE OK OU FIN EST UNE ANOMALIE GRAVE
014700*    SUR LE FICHIER, PAS UNE FIN NORMALE DE LECTURE.
014800            IF (NOT SCHD-OK) AND (NOT SCHD-FIN)
014900               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
015000            END-IF.
015100*    FICHIER VIDE DES LE DEPART - RIEN A CHARGER.
015200            IF SCHD-FIN
015300               GO TO 2000-LECTURE-END
015400            END-IF.
015500        2100-LECTURE-SUITE.
015600            ADD 1 TO WS-RECS-LUS.
015700*    UNE SALLE A BLANC NE VA PAS DANS LA TABLE - ON LA COMPTE
015800*    A PART ET ON PASSE A LA SEANCE SUIVANTE (AJOUT JLP 1993).
015900            IF SCHD-CLASSROOM = SPACES
016000               ADD 1 TO WS-SALLES-BLANCHES
016100               GO TO 2200-LECTURE-PROCHAIN
016200            END-IF.
016300*    LA SALLE CITEE EST AJOUTEE TELLE QUE LUE - LES DOUBLONS
016400*    SERONT ELIMINES PLUS LOIN, APRES LE TRI (PARAGRAPHE 3000).
016500            ADD 1 TO WS-ROOM-COUNT.
016600            MOVE SCHD-CLASSROOM
016700                 TO WS-ROOM-CODE (WS-ROOM-COUNT).
016800        2200-LECTURE-PROCHAIN.
016900            READ SCHEDULE-FILE.
017000            IF (NOT SCHD-OK) AND (NOT SCHD-FIN)
017100               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
017200            END-IF.
017300            IF SCHD-FIN
017400               GO TO 2000-LECTURE-END
017500            END-IF.
017600            GO TO 2100-LECTURE-SUITE.
017700        2000-LECTURE-END.
017800            CLOSE SCHEDULE-FILE.
017900            EXIT.
018000*
018100*    TRI DE LA TABLE DES SALLES ET ECRITURE DU FICHIER MAITRE
018200*    SALLES, ELIMINATION DES DOUBLONS APRES TRI (MEME HABITUDE
018300*    QUE LES AUTRES PROGRAMMES DE TRI DE L'ATELIER)
018400*    LE TRI PORTE SUR LA TABLE EN MEMOIRE, PAS SUR UN FICHIER -
018500*    AUCUN FICHIER DE TRAVAIL INTERMEDIAIRE N'EST NECESSAIRE.
018600        3000-TRI-ECRIT-START.
018700*    TABLE VIDE (AUCUNE SALLE VALIDE DANS LE SCHEDULE) - ON
018800*    N'OUVRE MEME PAS LE FICHIER MAITRE.
018900            IF WS-ROOM-COUNT = ZERO
019000               GO TO 3000-TRI-ECRIT-END
019100            END-IF.
019200*    TRI INTERNE DE LA TABLE SUR LE NO DE SALLE - REGROUPE LES
019300*    DOUBLONS COTE A COTE POUR LA PASSE D'ELIMINATION QUI SUIT.
019400            SORT WS-ROOM-ENTRY ASCENDING KEY WS-ROOM-CODE.
019500            OPEN OUTPUT CLASSROOM-MASTER.
019600            IF NOT CLSM-OK
019700               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
019800            END-IF.
019900            MOVE SPACES TO WS-PREV-CODE.
020000            MOVE 1 TO WS-IND-ECRIT.
020100        3100-TRI-ECRIT-SUITE.
020200            IF WS-IND-ECRIT > WS-ROOM-COUNT
020300               GO TO 3000-TRI-ECRIT-SUITE2
020400            END-IF.
020500*    MEME SALLE QUE LA PRECEDENTE ECRITE - C'EST UN DOUBLON
020600*    APRES TRI, ON NE L'ECRIT PAS DEUX FOIS (CORR. RC 1989).
020700            IF WS-ROOM-CODE (WS-IND-ECRIT) = WS-PREV-CODE
020800               GO TO 3200-TRI-ECRIT-PROCHAIN
020900            END-IF.
021000            MOVE WS-ROOM-CODE (WS-IND-ECRIT) TO WS-PREV-CODE.
021100*    SALLE NOUVELLE POUR CE SCHEDULE - TYPE ET CAPACITE
021200*    INCONNUS A CE STADE, VALEURS PAR DEFAUT EN ATTENDANT
021300*    UNE MISE A JOUR MANUELLE PAR LE SERVICE DES LOCAUX.
021400            INITIALIZE CLSM-RECORD.
021500            MOVE WS-ROOM-CODE (WS-IND-ECRIT) TO CLSM-ROOM-NUMBER.
021600            MOVE 'UNKNOWN' TO CLSM-ROOM-TYPE.
021700            MOVE ZERO TO CLSM-CAPACITY.
021800            WRITE CLSM-RECORD.
021900            IF NOT CLSM-OK
022000               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
022100            END-IF.
022200            ADD 1 TO WS-SALLES-ECRITES.
022300        3200-TRI-ECRIT-PROCHAIN.
022400            ADD 1 TO WS-IND-ECRIT.
022500            GO TO 3100-TRI-ECRIT-SUITE.
022600        3000-TRI-ECRIT-SUITE2.
022700*    TOUTE LA TABLE A ETE PARCOURUE - FERMETURE DU MAITRE AVANT
022800*    DE PASSER AU RAPPORT DE CONTROLE.
022900            CLOSE CLASSROOM-MASTER.
023000        3000-TRI-ECRIT-END.
023100            EXIT.
023200*
023300*    IMPRESSION DU DECOMPTE DE CONTROLE SUR LA CONSOLE D'EXPLOIT.
023400*    TROIS LIGNES FIXES, DANS L'ORDRE OU LES COMPTEURS SONT
023500*    ALIMENTES PAR LES PARAGRAPHES 1000 A 3000 CI-DESSUS.
023600        4000-RAPPORT-START.
023700*    NOMBRE TOTAL DE SEANCES LUES DANS LE SCHEDULE-FILE.
023800            MOVE SPACES TO WS-LIG-RAPPORT.
023900            STRING 'CLSXTR - SEANCES LUES         : '
024000                   WS-RECS-LUS
024100                DELIMITED BY SIZE INTO WS-LIG-RAPPORT.
024200            DISPLAY WS-LIG-RAPPORT.
024300*    NOMBRE DE SEANCES SANS SALLE, IGNOREES AU CHARGEMENT.
024400            MOVE SPACES TO WS-LIG-RAPPORT.
024500            STRING 'CLSXTR - SALLES A BLANC IGNOREES : '
024600                   WS-SALLES-BLANCHES
024700                DELIMITED BY SIZE INTO WS-LIG-RAPPORT.
024800            DISPLAY WS-LIG-RAPPORT.
024900*    NOMBRE DE SALLES DISTINCTES REELLEMENT ECRITES AU MAITRE.
025000            MOVE SPACES TO WS-LIG-RAPPORT.
025100            STRING 'CLSXTR - SALLES DISTINCTES ECRITES : '
025200                   WS-SALLES-ECRITES
025300                DELIMITED BY SIZE INTO WS-LIG-RAPPORT.
025400            DISPLAY WS-LIG-RAPPORT.
025500        4000-RAPPORT-END.
025600            EXIT.
025700*
025800*    CLOTURE NORMALE DU TRAITEMENT - RIEN DE PLUS A LIBERER.
025900        9000-TERM-START.
026000            CONTINUE.
026100        9000-TERM-END.
026200            EXIT.
026300*
026400*    ANOMALIE GRAVE SUR UN FICHIER - ARRET IMMEDIAT DU PROGRAMME
026500*    AVEC IMPRESSION DU STATUT EN ERREUR (AJOUT JLP JUIN 1993).
026600        9100-ABEND-START.
026700            MOVE SPACES TO WS-LIG-RAPPORT.
026800            STRING 'CLSXTR - ANOMALIE FICHIER - ARRET'
026900                DELIMITED BY SIZE INTO WS-LIG-RAPPORT.
027000            DISPLAY WS-LIG-RAPPORT.
027100*    QUAND LA TABLE N'EST PAS VIDE, ON IMPRIME LA DERNIERE
027200*    SALLE CHARGEE POUR AIDER L'EXPLOITANT A SITUER L'ANOMALIE.
027300            IF WS-ROOM-COUNT > ZERO
027400               MOVE SPACES TO WS-LIG-RAPPORT
027500               STRING 'CLSXTR - DERNIERE SALLE CHARGEE : '
027600                      WS-DUMP-CODE (WS-ROOM-COUNT)
027700                   DELIMITED BY SIZE INTO WS-LIG-RAPPORT
027800               DISPLAY WS-LIG-RAPPORT
027900            END-IF.
028000        9100-ABEND-END.
028100            EXIT.
028200            STOP RUN.
