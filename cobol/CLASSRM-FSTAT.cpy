000100*----------------------------------------------------------*
000200*    FSTAT  -  ETAT GENERIQUE DE FICHIER (COPY MEMBER)
000300*    EMPLOI : COPY FSTAT REPLACING ==:FNAME:== BY ==nom-fic==.
000400*    REMPLACE :FNAME: PAR LE PREFIXE DU FICHIER APPELANT.
000500*    HABITUDE DE L'ATELIER POUR TOUS LES PROGRAMMES DE LA CHAINE.
000600*----------------------------------------------------------*
000700        01  WS-STAT-==:FNAME:==         PIC XX.
000800            88  ==:FNAME:==-OK                  VALUE '00'.
000900            88  ==:FNAME:==-FIN                 VALUE '10'.
001000            88  ==:FNAME:==-DOUBLON             VALUE '06'.
