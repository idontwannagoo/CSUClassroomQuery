000100*----------------------------------------------------------*
000200*    CLSMREC -  DISPOSITION DU FICHIER CLASSROOM-MASTER
000300*    UN ENREGISTREMENT PAR SALLE, TRIE CROISSANT SUR LE NO.
000400*    LONGUEUR FIXE 28 CAR., AUCUN OCTET DE RESERVE (CF DEVIS)
000500*----------------------------------------------------------*
000600        01  CLSM-RECORD.
000700            05  CLSM-ROOM-NUMBER        PIC X(12).
000800            05  CLSM-ROOM-TYPE          PIC X(12).
000900            05  CLSM-CAPACITY           PIC 9(04).
001000*
001100*    REDEFINES - VUE EDITEE DE LA CAPACITE POUR LES LISTAGES.
001200        01  CLSM-CAPACITY-VIEW REDEFINES CLSM-RECORD.
001300            05  FILLER                  PIC X(24).
001400            05  CLSM-CAP-EDIT           PIC ZZZ9.
