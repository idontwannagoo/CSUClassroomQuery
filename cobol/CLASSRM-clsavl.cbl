000100*=============================================================*
000200*    DISPONIBILITE DES SALLES - TRAITEMENT HEBDOMADAIRE        *
000300*       CHARGEMENT DE LA TABLE MAITRESSE DES SALLES            *
000400*       LECTURE DU FICHIER DES SEANCES PROGRAMMEES             *
000500*       DECODAGE DU MOTIF HORAIRE ET DE L'EXPRESSION SEMAINE   *
000600*       CONSTRUCTION DE LA MATRICE D'OCCUPATION                *
000700*       IMPRESSION DE LA GRILLE HEBDOMADAIRE DE DISPONIBILITE  *
000800*       APPEL DU SOUS-PROGRAMME RMUSAGE POUR LE RECAP PAR SALLE*
000900*                                                               *
001000*    AUTEUR : M. FALLU, SERVICE ORDONNANCEMENT                 *
001100*    DATE CREATION 22/03/1986                                  *
001200*=============================================================*
001300*
001400*    JOURNAL DES MODIFICATIONS
001500**    22/03/1986  MF  ECRITURE INITIALE DU PROGRAMME.               MF0286
001600**    14/08/1987  MF  AJOUT DU MODE OCCUPE (UPSI-0).                MF0887
001700**    02/02/1990  RC  CORRECTION BLOC PERIODE 9-10.                 RC0290
001800**    19/11/1991  RC  SUPPRESSION DU MARQUEUR ZUO A L'ECRAN.        RC1191
001900**    23/06/1993  JLP TOTAUX PAR SEMAINE ET GENERAUX.               JLP693
002000**    14/02/1995  JLP CORRECTION LISTE LIBRES SALLE EN BOUT DE      JLP295
002100**                    TABLE.                                       JLP295
002200**    30/09/1998  DN  MISE A NIVEAU AN 2000 - AUCUN CHAMP DATE.     DN0998
002300**    17/05/2001  DN  BRANCHEMENT VERS RMUSAGE PAR CALL.            DN0501
002400**    08/10/2004  PB  RENUMEROTATION DES PARAGRAPHES.               PB1004
002500**    21/04/2009  PB  REVUE ANNUELLE - AUCUN CHANGEMENT.            PB0409
002600**    12/06/2012  PB  TRI CROISSANT DES SALLES OCCUPEES A           PB0612
002700**                    L'INSERTION (EVITE UN TRI SEPARE).            PB0612
002800*
002900        IDENTIFICATION DIVISION.
003000        PROGRAM-ID. CLSAVL.
003100        AUTHOR. M-FALLU.
003200        INSTALLATION. SERVICE ORDONNANCEMENT DES COURS.
003300        DATE-WRITTEN. 22/03/1986.
003400        DATE-COMPILED.
003500        SECURITY. USAGE INTERNE SERVICE ORDONNANCEMENT SEULEMENT.
003600*
003700        ENVIRONMENT DIVISION.
003800        CONFIGURATION SECTION.
003900*    C01 EST LE CANAL DE SAUT DE PAGE DE L'IMPRIMANTE - HABITUDE
004000*    DE L'ATELIER POUR TOUTE SORTIE SUR FORMULAIRE CONTINU.
004100        SPECIAL-NAMES.
004200            C01 IS TOP-OF-FORM
004300            UPSI-0 ON STATUS IS WS-MODE-OCCUPIED
004400                   OFF STATUS IS WS-MODE-FREE.
004500*
004600        INPUT-OUTPUT SECTION.
004700*    TROIS FICHIERS SEQUENTIELS A NOMS LOGIQUES - AUCUN ACCES
004800*    DIRECT N'EST REQUIS DANS CE TRAITEMENT.
004900        FILE-CONTROL.
005000*    HORAIRE A TRAITER CETTE SEMAINE-TYPE.
005100            SELECT SCHEDULE-FILE
005200            ASSIGN TO SCHEDFIL
005300            ORGANIZATION IS SEQUENTIAL
005400            ACCESS MODE IS SEQUENTIAL
005500            FILE STATUS IS WS-STAT-SCHD.
005600*
005700*    TABLE DE REFERENCE DES SALLES, ORDRE CROISSANT.
005800            SELECT CLASSROOM-MASTER
005900            ASSIGN TO CLASSMST
006000            ORGANIZATION IS SEQUENTIAL
006100            ACCESS MODE IS SEQUENTIAL
006200            FILE STATUS IS WS-STAT-CLSM.
006300*
006400*    SORTIE IMPRIMEE DE LA GRILLE DE DISPONIBILITE.
006500            SELECT AVAIL-REPORT
006600            ASSIGN TO AVAILRPT
006700            ORGANIZATION IS SEQUENTIAL
006800            ACCESS MODE IS SEQUENTIAL
006900            FILE STATUS IS WS-STAT-AVRP.
007000*
007100        DATA DIVISION.
007200        FILE SECTION.
007300*    SEANCES PROGRAMMEES, 54 CARACTERES, EXTRAIT DU SYSTEME
007400*    D'HORAIRE DE L'ETABLISSEMENT - LU UNE SEULE FOIS, EN SEQUENCE.
007500        FD  SCHEDULE-FILE
007600            RECORD CONTAINS 54 CHARACTERS
007700            RECORDING MODE IS F.
007800            COPY CLASSRM-SCHDREC.
007900*
008000*    MAITRE DES SALLES PRODUIT PAR CLSXTR, DEJA TRIE CROISSANT
008100*    SUR LE NO DE SALLE - CF 1100-CHARGE-SALLES-START.
008200        FD  CLASSROOM-MASTER
008300            RECORD CONTAINS 28 CHARACTERS
008400            RECORDING MODE IS F.
008500            COPY CLASSRM-CLSMREC.
008600*
008700*    RAPPORT DE DISPONIBILITE HEBDOMADAIRE, 132 CARACTERES - MEME
008800*    LARGEUR QUE LE RECAP RMUSAGE POUR UNIFORMITE D'IMPRESSION.
008900        FD  AVAIL-REPORT
009000            RECORD CONTAINS 132 CHARACTERS
009100            RECORDING MODE IS F.
009200        01  AVRP-RECORD                PIC X(132).
009300*
009400*    VUE COLONNES DE LA GRILLE - ETIQUETTE + 5 COLONNES JOURS
009500*    (AJOUT JLP 1993 POUR SIMPLIFIER L'ECRITURE DES LIGNES).
009600        01  AVRP-LINE-VIEW REDEFINES AVRP-RECORD.
009700            05  AVRP-PERIOD-LABEL       PIC X(12).
009800            05  AVRP-DAY-CELL OCCURS 5 TIMES PIC X(24).
009900*
010000        WORKING-STORAGE SECTION.
010100*    OCCTAB PORTE LA TABLE MAITRESSE DES SALLES (WS-CLS-TABLE)
010200*    ET LA MATRICE D'OCCUPATION HEBDOMADAIRE (WS-CELL-TABLE) -
010300*    PARTAGEE AVEC RMUSAGE, D'OU SA PLACE EN COPYBOOK A PART.
010400        COPY CLASSRM-OCCTAB.
010500        COPY CLASSRM-FSTAT REPLACING ==:FNAME:== BY ==SCHD==.
010600        COPY CLASSRM-FSTAT REPLACING ==:FNAME:== BY ==CLSM==.
010700        COPY CLASSRM-FSTAT REPLACING ==:FNAME:== BY ==AVRP==.
010800*
010900*    COMPTES DE CONTROLE IMPRIMES EN BAS DE RAPPORT (CF
011000*    PARAGRAPHE 6500) - AJOUTES PAR JLP EN 1993.
011100        01  WS-COMPTEURS.
011200            05  WS-RECS-LUS            PIC 9(06) COMP.
011300            05  WS-RECS-APPLIQUES      PIC 9(06) COMP.
011400            05  WS-RECS-REJETES        PIC 9(06) COMP.
011500            05  WS-MARQUES-FAITES      PIC 9(06) COMP.
011600            05  FILLER                 PIC X(02).
011700*
011800*    TABLE DES BLOCS DECODES POUR UNE SEANCE (5 AU PLUS)
011900        01  WS-BLOCK-TABLE.
012000            05  WS-BLOCK-COUNT          PIC 9(01) COMP.
012100            05  WS-BLOCK-ENTRY OCCURS 5 TIMES
012200                            ASCENDING KEY IS WS-BLOCK-NUM
012300                            INDEXED BY WS-BLOCK-IDX.
012400                10  WS-BLOCK-NUM        PIC 9(01).
012500                10  FILLER              PIC X(01).
012600*    WS-BLOCK-PREV GARDE LE DERNIER BLOC MARQUE POUR SAUTER LES
012700*    DOUBLONS DE BLOC DANS LA BOUCLE DE 4610.
012800        77  WS-BLOCK-PREV               PIC 9(01).
012900        77  WS-IDX-BLOC                 PIC 9(01) COMP.
013000*
013100*    INDICATEUR DE VALIDITE DU MOTIF HORAIRE DECODE (U3)
013200        77  WS-TEMPS-VALIDE             PIC X(01).
013300            88  WS-TEMPS-OK                      VALUE 'O'.
013400            88  WS-TEMPS-WEEKEND                 VALUE 'W'.
013500            88  WS-TEMPS-INVALIDE                VALUE 'N'.
013600*
013700*    WS-WEEKDAY-NUM, WS-IDX-PERIODE, WS-PERIOD-NUM ET WS-BLOCK-CALC
013800*    SONT LES VARIABLES DE TRAVAIL DU DECODAGE DU MOTIF HORAIRE
013900*    (PARAGRAPHES 4500 ET 4510).
014000        77  WS-WEEKDAY-NUM               PIC 9(01).
014100        77  WS-IDX-PERIODE               PIC 9(01) COMP.
014200        77  WS-PERIOD-NUM                PIC 9(02).
014300        77  WS-BLOCK-CALC                PIC 9(01).
014400*
014500*    TABLE DES JETONS DE L'EXPRESSION SEMAINE (U2)
014600        01  WS-TOKEN-TABLE.
014700            05  WS-TOKEN-COUNT          PIC 9(02) COMP.
014800            05  WS-TOKEN OCCURS 10 TIMES PIC X(08).
014900            05  FILLER                  PIC X(02).
015000*    WS-IDX-TOKEN PARCOURT LA TABLE DES JETONS CI-DESSUS.
015100        77  WS-IDX-TOKEN                 PIC 9(02) COMP.
015200*    WS-TOK-START/WS-TOK-END SONT LES DEUX BORNES D'UN JETON
015300*    "S-E" APRES DECOUPAGE SUR LE TIRET.
015400        77  WS-TOK-PARTS                 PIC 9(02) COMP.
015500        77  WS-TOK-START                 PIC 9(02).
015600        77  WS-TOK-END                   PIC 9(02).
015700        77  WS-S-NUM                     PIC 9(02) COMP.
015800        77  WS-E-NUM                     PIC 9(02) COMP.
015900*    WS-REM EST LE RESTE DE LA DIVISION PAR 2 - 1 = IMPAIRE,
016000*    0 = PAIRE, POUR LE FILTRE DE PARITE DU PARAGRAPHE 5110.
016100        77  WS-W                         PIC 9(02) COMP.
016200        77  WS-REM                       PIC 9(01) COMP.
016300*    WS-DUMMY RECOIT LE QUOTIENT INUTILISE DE LA DIVISION PAR 2
016400*    DU PARAGRAPHE 5110 - SEUL LE RESTE WS-REM IMPORTE.
016500        77  WS-DUMMY                     PIC 9(02) COMP.
016600*
016700*    SEMAINES RETENUES PAR LA SEANCE COURANTE (U2, REMIS A ZERO
016800*    A CHAQUE ENREGISTREMENT, CF 5000-PARSE-SEMAINES).
016900        01  WS-WEEK-SEL-GROUP.
017000            05  WS-WEEK-SEL PIC 9(01) OCCURS 16 TIMES.
017100            05  FILLER                  PIC X(02).
017200*
017300*    WS-WEEK, WS-DAY ET WS-BLOC SONT LES TROIS INDICES DE LA
017400*    MATRICE D'OCCUPATION WS-CELL-TABLE (SEMAINE, JOUR, BLOC).
017500        77  WS-WEEK                      PIC 9(02) COMP.
017600        77  WS-DAY                       PIC 9(01) COMP.
017700        77  WS-BLOC                      PIC 9(01) COMP.
017800*    WS-IDX-ROOM BALAYE WS-CLS-TABLE EN MODE FREE (6320) ET
017900*    WS-IDX-CELL-ROOM BALAYE LA LISTE DES SALLES OCCUPEES D'UNE
018000*    CELLULE (6310, 6340) - DEUX BALAYAGES DISTINCTS.
018100        77  WS-IDX-ROOM                  PIC 9(02) COMP.
018200        77  WS-IDX-CELL-ROOM              PIC 9(02) COMP.
018300*    WS-IDX-INSERT REPERE LA POSITION D'INSERTION TRIEE DANS LA
018400*    CELLULE (CF 4642 ET 4643).
018500        77  WS-IDX-INSERT                 PIC 9(02) COMP.
018600*
018700*    DECOMPTES DE SALLES LIBRES/OCCUPEES POUR LA CELLULE COURANTE -
018800*    RECALCULES A CHAQUE APPEL DE 6300-CONSTRUIT-CELLULE.
018900        77  WS-CELL-FREE-COUNT            PIC 9(03) COMP.
019000        77  WS-CELL-OCC-COUNT             PIC 9(03) COMP.
019100*    WS-CELL-TEXT ACCUMULE LE TEXTE D'UNE CELLULE DE LA GRILLE
019200*    (COMPTE ENTRE PARENTHESES SUIVI DE LA LISTE DE SALLES).
019300*    WS-ROOM-CLEAN RECOIT UNE COPIE DU NO DE SALLE POUR LE
019400*    NETTOYAGE DU MARQUEUR ZUO SANS TOUCHER LA TABLE ORIGINALE.
019500        01  WS-CELL-TEXT                  PIC X(24).
019600        01  WS-ROOM-CLEAN                 PIC X(12).
019700*    WS-ZUO-POS SERT DE COMPTEUR INSPECT POUR 6330-ENLEVE-ZUO ET
019800*    WS-CELL-PTR DE POINTEUR STRING POUR LA CONSTRUCTION DU TEXTE.
019900        77  WS-ZUO-POS                    PIC 9(02) COMP.
020000        77  WS-CELL-PTR                   PIC 9(02) COMP.
020100*    WS-COUNT-EDIT EST L'IMAGE EDITEE DU COMPTE ENTRE PARENTHESES.
020200        77  WS-COUNT-EDIT                 PIC ZZ9.
020300*    WS-WEEK-TOTAL ET WS-GRAND-TOTAL ACCUMULENT LE NOMBRE DE
020400*    PLACES-SALLE LIBRES, PAR SEMAINE PUIS POUR LE RAPPORT ENTIER
020500*    (AJOUT JLP 1993, CF JOURNAL).
020600        77  WS-WEEK-TOTAL                 PIC 9(05) COMP.
020700        77  WS-GRAND-TOTAL                PIC 9(06) COMP.
020800*    WS-WEEK-EDIT EST L'IMAGE EDITEE DU NO DE SEMAINE POUR LES
020900*    EN-TETES ET LIGNES DE TOTAL.
021000        77  WS-WEEK-EDIT                  PIC 99.
021100*
021200*    WS-LIG-RAPPORT NE SERT QU'AU MESSAGE D'ANOMALIE DE 9100 - LE
021300*    RAPPORT LUI-MEME PASSE PAR AVRP-RECORD.
021400        01  WS-LIG-RAPPORT                PIC X(80).
021500*
021600        PROCEDURE DIVISION.
021700*
021800*    DEROULEMENT GENERAL - OUVERTURE, CHARGEMENT DE LA TABLE DES
021900*    SALLES, LECTURE/DECODAGE DU SCHEDULE AVEC MARQUAGE DE LA
022000*    MATRICE, IMPRESSION DE LA GRILLE PUIS APPEL DU RECAP RMUSAGE.
022100        0000-MAIN-START.
022200            PERFORM 1000-OUVERTURE-START THRU 1000-OUVERTURE-END.
022300            PERFORM 1100-CHARGE-SALLES-START
022400                 THRU 1100-CHARGE-SALLES-END.
022500            PERFORM 4000-LECTURE-TRAITEMENT-START
022600                 THRU 4000-LECTURE-TRAITEMENT-END.
022700*    LES 16 SEMAINES SONT TOUTES ECRITES A CE POINT, SUIVIES DU
022800*    TOTAL GENERAL ET DES COMPTES DE CONTROLE.
022900            PERFORM 6000-ECRITURE-RAPPORT-START
023000                 THRU 6000-ECRITURE-RAPPORT-END.
023100            PERFORM 7000-APPEL-RMUSAGE-START
023200                 THRU 7000-APPEL-RMUSAGE-END.
023300*    LA FERMETURE DES FICHIERS D'ENTREE SE FAIT PLUS HAUT, CHACUNE
023400*    AU PARAGRAPHE QUI EN A FINI LA LECTURE - 9000-TERM-START N'A
023500*    DONC RIEN D'AUTRE A FAIRE AVANT L'ARRET.
023600        0000-MAIN-END.
023700            PERFORM 9000-TERM-START THRU 9000-TERM-END.
023800            STOP RUN.
023900*
024000*    OUVERTURE DES TROIS FICHIERS DU TRAITEMENT.
024100        1000-OUVERTURE-START.
024200*    LA MATRICE D'OCCUPATION EST REMISE A ZERO AU COMPLET AVANT
024300*    LA PREMIERE SEANCE - AUCUNE CELLULE NE DOIT GARDER LE RESIDU
024400*    D'UNE EXECUTION PRECEDENTE.
024500            MOVE ZERO TO WS-RECS-LUS WS-RECS-APPLIQUES
024600                         WS-RECS-REJETES WS-MARQUES-FAITES
024700                         WS-CLS-COUNT.
024800            INITIALIZE WS-CELL-TABLE.
024900*    OUVERTURE EN ENTREE DES DEUX FICHIERS SOURCE, PUIS EN SORTIE
025000*    DU RAPPORT - CHAQUE ECHEC DECLENCHE UN ARRET IMMEDIAT (9100).
025100            OPEN INPUT SCHEDULE-FILE.
025200            IF NOT SCHD-OK
025300               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
025400            END-IF.
025500            OPEN INPUT CLASSROOM-MASTER.
025600            IF NOT CLSM-OK
025700               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
025800            END-IF.
025900            OPEN OUTPUT AVAIL-REPORT.
026000            IF NOT AVRP-OK
026100               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
026200            END-IF.
026300        1000-OUVERTURE-END.
026400            EXIT.
026500*
026600*    CHARGEMENT DE LA TABLE MAITRESSE DES SALLES - LE FICHIER
026700*    EST DEJA TRIE CROISSANT (CF CLSXTR), AUCUN TRI A REFAIRE.
026800        1100-CHARGE-SALLES-START.
026900            READ CLASSROOM-MASTER.
027000*    TOUTE VALEUR DE STATUT AUTRE QUE OK OU FIN-DE-FICHIER EST
027100*    UNE ANOMALIE D'E/S - LE MEME IDIOME REVIENT A CHAQUE LECTURE
027200*    DES TROIS FICHIERS DU TRAITEMENT.
027300            IF (NOT CLSM-OK) AND (NOT CLSM-FIN)
027400               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
027500            END-IF.
027600            IF CLSM-FIN
027700               GO TO 1100-CHARGE-SALLES-SUITE2
027800            END-IF.
027900*    BOUCLE DE CHARGEMENT - SE RELIT JUSQU'A LA FIN DE FICHIER.
028000        1110-CHARGE-SALLES-SUITE.
028100*    CHAQUE SALLE DU MAITRE DEVIENT UNE ENTREE DE WS-CLS-TABLE -
028200*    LA TABLE RESTE INDEXEE SUR LE NO DE SALLE POUR LA RECHERCHE
028300*    BINAIRE DU PARAGRAPHE 4650, D'OU L'ORDRE CROISSANT DEJA
028400*    GARANTI PAR CLSXTR.
028500            ADD 1 TO WS-CLS-COUNT.
028600*    REMISE A BLANC/ZERO DE L'ENTREE AVANT DE LA REMPLIR - EVITE
028700*    TOUT RESIDU DES DRAPEAUX SEMAINE D'UNE EXECUTION PRECEDENTE.
028800            INITIALIZE WS-CLS-ENTRY (WS-CLS-COUNT).
028900            MOVE CLSM-ROOM-NUMBER
029000                 TO WS-CLS-ROOM-NO (WS-CLS-COUNT).
029100*    TYPE ET CAPACITE SONT PORTES JUSQU'ICI MAIS NE SERVENT PAS AU
029200*    CALCUL DE DISPONIBILITE - ILS SUIVENT LA SALLE POUR LE RECAP
029300*    RMUSAGE, QUI PARTAGE LA MEME TABLE WS-CLS-TABLE.
029400            MOVE CLSM-ROOM-TYPE
029500                 TO WS-CLS-ROOM-TYPE (WS-CLS-COUNT).
029600            MOVE CLSM-CAPACITY
029700                 TO WS-CLS-CAPACITY (WS-CLS-COUNT).
029800            READ CLASSROOM-MASTER.
029900            IF (NOT CLSM-OK) AND (NOT CLSM-FIN)
030000               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
030100            END-IF.
030200            IF CLSM-FIN
030300               GO TO 1100-CHARGE-SALLES-SUITE2
030400            END-IF.
030500            GO TO 1110-CHARGE-SALLES-SUITE.
030600*    FIN DE FICHIER ATTEINTE - LA TABLE EST COMPLETE.
030700        1100-CHARGE-SALLES-SUITE2.
030800*    LE MAITRE EST REFERME DES QU'IL EST ENTIEREMENT CHARGE EN
030900*    MEMOIRE - IL N'EST PLUS RELU PAR LA SUITE DU TRAITEMENT.
031000            CLOSE CLASSROOM-MASTER.
031100*    UN MAITRE SANS SALLE NE PERMET AUCUN DECOMPTE DE DISPONI-
031200*    BILITE - ANOMALIE, PAS UNE SEMAINE VIDE NORMALE.
031300            IF WS-CLS-COUNT = ZERO
031400               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
031500            END-IF.
031600        1100-CHARGE-SALLES-END.
031700            EXIT.
031800*
031900*    LECTURE SEQUENTIELLE DU SCHEDULE-FILE ET CONSTRUCTION DE LA
032000*    MATRICE D'OCCUPATION (U3 + U2 + U4).
032100        4000-LECTURE-TRAITEMENT-START.
032200            READ SCHEDULE-FILE.
032300            IF (NOT SCHD-OK) AND (NOT SCHD-FIN)
032400               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
032500            END-IF.
032600            IF SCHD-FIN
032700               GO TO 4000-LECTURE-TRAITEMENT-END
032800            END-IF.
032900*    UNE SEANCE A LA FOIS, AVEC COMPTE DANS WS-RECS-LUS.
033000        4100-LECTURE-SUITE.
033100            ADD 1 TO WS-RECS-LUS.
033200*    SEANCE SANS SALLE OU SANS MOTIF HORAIRE - RIEN A MARQUER,
033300*    ELLE EST REJETEE DU DECOMPTE DE DISPONIBILITE.
033400            IF (SCHD-CLASSROOM = SPACES)
033500                              OR (SCHD-TIME-PATTERN = SPACES)
033600               ADD 1 TO WS-RECS-REJETES
033700               GO TO 4200-LECTURE-PROCHAIN
033800            END-IF.
033900            PERFORM 4500-PARSE-TEMPS-START
034000                 THRU 4500-PARSE-TEMPS-END.
034100*    UNE SEANCE DE FIN DE SEMAINE N'EST PAS UNE ERREUR - ELLE
034200*    EST SIMPLEMENT HORS CHAMP DE LA GRILLE LUN-VEN.
034300            IF WS-TEMPS-WEEKEND
034400               GO TO 4200-LECTURE-PROCHAIN
034500            END-IF.
034600            IF WS-TEMPS-INVALIDE
034700               ADD 1 TO WS-RECS-REJETES
034800               GO TO 4200-LECTURE-PROCHAIN
034900            END-IF.
035000*    LE MOTIF EST VALIDE - EXPANSION DE L'EXPRESSION SEMAINE
035100*    (U2) PUIS MARQUAGE DE LA MATRICE POUR CHAQUE BLOC ET
035200*    SEMAINE RETENUS (U3 + U4).
035300            PERFORM 5000-PARSE-SEMAINES-START
035400                 THRU 5000-PARSE-SEMAINES-END.
035500            PERFORM 4600-MARQUER-OCCUPATION-START
035600                 THRU 4600-MARQUER-OCCUPATION-END.
035700            ADD 1 TO WS-RECS-APPLIQUES.
035800*    RELECTURE DE LA SEANCE SUIVANTE AVANT DE REBOUCLER.
035900        4200-LECTURE-PROCHAIN.
036000            READ SCHEDULE-FILE.
036100            IF (NOT SCHD-OK) AND (NOT SCHD-FIN)
036200               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
036300            END-IF.
036400            IF SCHD-FIN
036500               GO TO 4000-LECTURE-TRAITEMENT-END
036600            END-IF.
036700            GO TO 4100-LECTURE-SUITE.
036800        4000-LECTURE-TRAITEMENT-END.
036900*    LE SCHEDULE EST REFERME UNE FOIS TOUTES LES SEANCES MARQUEES
037000*    DANS LA MATRICE D'OCCUPATION.
037100            CLOSE SCHEDULE-FILE.
037200            EXIT.
037300*
037400*    DECODAGE DU MOTIF HORAIRE (U3) - JOUR PUIS 4 PERIODES.
037500*    CORRECTION RC FEVRIER 1990 : LE BLOC DE LA PERIODE 9-10
037600*    N'ETAIT PAS CALCULE CORRECTEMENT AVANT CETTE VERSION.
037700        4500-PARSE-TEMPS-START.
037800*    PREMIER CARACTERE DU MOTIF - LE JOUR DE LA SEMAINE (1-7).
037900*    UN JOUR NON NUMERIQUE REND LE MOTIF INVALIDE D'OFFICE.
038000            MOVE ZERO TO WS-BLOCK-COUNT.
038100            MOVE 'N' TO WS-TEMPS-VALIDE.
038200            IF SCHD-TV-WEEKDAY NOT NUMERIC
038300               GO TO 4500-PARSE-TEMPS-END
038400            END-IF.
038500            MOVE SCHD-TV-WEEKDAY TO WS-WEEKDAY-NUM.
038600*    SAMEDI (6) OU DIMANCHE (7) - MARQUE WEEKEND PLUTOT QU'UNE
038700*    ERREUR, LE PARAGRAPHE APPELANT LE REJETTE SANS LE COMPTER
038800*    DANS LES REJETS.
038900            IF (WS-WEEKDAY-NUM = 6) OR (WS-WEEKDAY-NUM = 7)
039000               MOVE 'W' TO WS-TEMPS-VALIDE
039100               GO TO 4500-PARSE-TEMPS-END
039200            END-IF.
039300            IF (WS-WEEKDAY-NUM < 1) OR (WS-WEEKDAY-NUM > 5)
039400               GO TO 4500-PARSE-TEMPS-END
039500            END-IF.
039600*    QUATRE PERIODES DE DEUX CASES CHACUNE DANS LE MOTIF - UNE
039700*    PAR PAIRE DE PERIODES (1-2, 3-4, ..., 9-10).
039800            PERFORM 4510-PARSE-PERIODE
039900               VARYING WS-IDX-PERIODE FROM 1 BY 1
040000               UNTIL WS-IDX-PERIODE > 4.
040100            IF WS-BLOCK-COUNT > ZERO
040200*    TRI EN MEMOIRE DES BLOCS DECODES - PREALABLE AU DEDOUBLONNAGE
040300*    DE 4610 QUI SUPPOSE LES BLOCS DEJA REGROUPES.
040400               SORT WS-BLOCK-ENTRY ASCENDING KEY WS-BLOCK-NUM
040500               MOVE 'O' TO WS-TEMPS-VALIDE
040600            END-IF.
040700        4500-PARSE-TEMPS-END.
040800            EXIT.
040900*
041000*    UNE CASE DE PERIODE VIDE EST IGNOREE - LE CALCUL DU BLOC
041100*    (PERIODE+1)/2 EST CELUI CORRIGE PAR RC EN 1990 POUR LA
041200*    PERIODE 9-10.
041300        4510-PARSE-PERIODE.
041400            IF SCHD-TV-PERIOD (WS-IDX-PERIODE) NOT = SPACES
041500               IF SCHD-TV-PERIOD (WS-IDX-PERIODE) IS NUMERIC
041600                  MOVE SCHD-TV-PERIOD (WS-IDX-PERIODE)
041700                       TO WS-PERIOD-NUM
041800*    SEULE UNE PERIODE DE 1 A 10 EST VALIDE - AU-DELA, LA CASE
041900*    EST IGNOREE SANS REJETER TOUTE LA SEANCE.
042000                  IF (WS-PERIOD-NUM >= 1)
042100                              AND (WS-PERIOD-NUM <= 10)
042200                     COMPUTE WS-BLOCK-CALC =
042300                             (WS-PERIOD-NUM + 1) / 2
042400                     ADD 1 TO WS-BLOCK-COUNT
042500                     MOVE WS-BLOCK-CALC
042600                          TO WS-BLOCK-NUM (WS-BLOCK-COUNT)
042700                  END-IF
042800               END-IF
042900            END-IF.
043000*
043100*    EXPANSION DE L'EXPRESSION SEMAINE (U2) - PLAGE + PARITE.
043200        5000-PARSE-SEMAINES-START.
043300*    AUCUNE SEMAINE RETENUE N'EST REPORTEE D'UNE SEANCE A
043400*    L'AUTRE - LA TABLE EST REMISE A ZERO ICI A CHAQUE SEANCE.
043500            INITIALIZE WS-WEEK-SEL-GROUP.
043600*    PAS DE PLAGE - UN SEUL NUMERO DE SEMAINE EST FOURNI, LE
043700*    CAS LE PLUS COURANT DANS LE SCHEDULE.
043800            IF SCHD-WEEK-RANGE = SPACES
043900*    PARITE 'S' (SEULE) S'APPLIQUE AUSSI AU NUMERO DE SEMAINE
044000*    UNIQUE, PAR COHERENCE AVEC LE FILTRE DE 5110.
044100               IF SCHD-WEEK-PARITY = 'S'
044200                  IF (SCHD-SINGLE-WEEK >= 1)
044300                                    AND (SCHD-SINGLE-WEEK <= 16)
044400                     MOVE 1 TO WS-WEEK-SEL (SCHD-SINGLE-WEEK)
044500                  END-IF
044600               END-IF
044700               GO TO 5000-PARSE-SEMAINES-END
044800            END-IF.
044900*    PRESENCE D'UNE PLAGE - DECOUPAGE EN AU PLUS 10 JETONS
045000*    SEPARES PAR DES VIRGULES (EX: "1-8,10,12-16").
045100            MOVE ZERO TO WS-TOKEN-COUNT.
045200*    VIDAGE PREALABLE DE LA TABLE DE JETONS - L'UNSTRING QUI SUIT
045300*    NE REMPLIT QUE LES JETONS REELLEMENT PRESENTS DANS LA PLAGE.
045400            MOVE SPACES TO WS-TOKEN (1) WS-TOKEN (2) WS-TOKEN (3)
045500                           WS-TOKEN (4) WS-TOKEN (5) WS-TOKEN (6)
045600                           WS-TOKEN (7) WS-TOKEN (8) WS-TOKEN (9)
045700                           WS-TOKEN (10).
045800            UNSTRING SCHD-WEEK-RANGE DELIMITED BY ','
045900                INTO WS-TOKEN (1) WS-TOKEN (2) WS-TOKEN (3)
046000                     WS-TOKEN (4) WS-TOKEN (5) WS-TOKEN (6)
046100                     WS-TOKEN (7) WS-TOKEN (8) WS-TOKEN (9)
046200                     WS-TOKEN (10)
046300                TALLYING IN WS-TOKEN-COUNT.
046400            PERFORM 5100-PARSE-TOKEN
046500               VARYING WS-IDX-TOKEN FROM 1 BY 1
046600               UNTIL WS-IDX-TOKEN > WS-TOKEN-COUNT.
046700        5000-PARSE-SEMAINES-END.
046800            EXIT.
046900*
047000*    UN JETON SANS TIRET EST UNE SEMAINE SEULE, UN JETON AVEC TIRET
047100*    EST UNE PLAGE S-E SOUMISE AU FILTRE DE PARITE DE 5110.
047200        5100-PARSE-TOKEN.
047300            MOVE ZERO TO WS-TOK-PARTS WS-TOK-START WS-TOK-END.
047400            UNSTRING WS-TOKEN (WS-IDX-TOKEN) DELIMITED BY '-'
047500                INTO WS-TOK-START WS-TOK-END
047600                TALLYING IN WS-TOK-PARTS.
047700            IF (WS-TOK-PARTS = 1) AND (WS-TOK-START IS NUMERIC)
047800               MOVE WS-TOK-START TO WS-W
047900               IF (WS-W >= 1) AND (WS-W <= 16)
048000                  MOVE 1 TO WS-WEEK-SEL (WS-W)
048100               END-IF
048200            END-IF.
048300            IF (WS-TOK-PARTS = 2) AND (WS-TOK-START IS NUMERIC)
048400                                  AND (WS-TOK-END IS NUMERIC)
048500               MOVE WS-TOK-START TO WS-S-NUM
048600               MOVE WS-TOK-END TO WS-E-NUM
048700               PERFORM 5110-AJOUTE-SEMAINE
048800                  VARYING WS-W FROM WS-S-NUM BY 1
048900                  UNTIL WS-W > WS-E-NUM
049000            END-IF.
049100*
049200*    FILTRE DE PARITE SUR UNE SEMAINE D'UNE PLAGE "S-E" - LES
049300*    JETONS ENTIERS SIMPLES NE SONT PAS FILTRES (CF DEVIS U2).
049400        5110-AJOUTE-SEMAINE.
049500            IF (WS-W >= 1) AND (WS-W <= 16)
049600               DIVIDE WS-W BY 2 GIVING WS-DUMMY REMAINDER WS-REM
049700               IF SCHD-WEEK-PARITY = 'O'
049800                  IF WS-REM = 1
049900                     MOVE 1 TO WS-WEEK-SEL (WS-W)
050000                  END-IF
050100               ELSE
050200                  IF SCHD-WEEK-PARITY = 'E'
050300                     IF WS-REM = 0
050400                        MOVE 1 TO WS-WEEK-SEL (WS-W)
050500                     END-IF
050600                  ELSE
050700                     MOVE 1 TO WS-WEEK-SEL (WS-W)
050800                  END-IF
050900               END-IF
051000            END-IF.
051100*
051200*    MARQUAGE DE L'OCCUPATION POUR CHAQUE BLOC DECODE (DEDOUBLON
051300*    APRES TRI, MEME HABITUDE QUE CLSXTR) ET CHAQUE SEMAINE (U4).
051400        4600-MARQUER-OCCUPATION-START.
051500            MOVE ZERO TO WS-BLOCK-PREV.
051600            MOVE 1 TO WS-IDX-BLOC.
051700*    UN BLOC A LA FOIS PARMI CEUX DECODES POUR LA SEANCE.
051800        4610-MARQUER-BLOC-SUITE.
051900            IF WS-IDX-BLOC > WS-BLOCK-COUNT
052000               GO TO 4600-MARQUER-OCCUPATION-END
052100            END-IF.
052200*    LE MEME BLOC PEUT SORTIR DEUX FOIS DU DECODAGE DES PERIODES
052300*    (EX. PERIODES 1 ET 2 DANS LE MEME BLOC) - LE TRI DE 4500 LES
052400*    A REGROUPES, LE DOUBLON EST SAUTE ICI.
052500            IF WS-BLOCK-NUM (WS-IDX-BLOC) = WS-BLOCK-PREV
052600               GO TO 4620-MARQUER-BLOC-PROCHAIN
052700            END-IF.
052800            MOVE WS-BLOCK-NUM (WS-IDX-BLOC) TO WS-BLOCK-PREV.
052900            MOVE WS-BLOCK-NUM (WS-IDX-BLOC) TO WS-BLOC.
053000            MOVE WS-WEEKDAY-NUM TO WS-DAY.
053100            PERFORM 4630-MARQUER-SEMAINES
053200               VARYING WS-WEEK FROM 1 BY 1 UNTIL WS-WEEK > 16.
053300*    PASSE AU BLOC SUIVANT DE WS-BLOCK-ENTRY.
053400        4620-MARQUER-BLOC-PROCHAIN.
053500            ADD 1 TO WS-IDX-BLOC.
053600            GO TO 4610-MARQUER-BLOC-SUITE.
053700        4600-MARQUER-OCCUPATION-END.
053800            EXIT.
053900*
054000*    TEST DU DRAPEAU SEMAINE POSE PAR 5000/5100/5110 - SEULES LES
054100*    SEMAINES RETENUES PAR L'EXPRESSION DU SCHEDULE DECLENCHENT UN
054200*    MARQUAGE DE CELLULE.
054300        4630-MARQUER-SEMAINES.
054400            IF WS-WEEK-SEL (WS-WEEK) = 1
054500               PERFORM 4640-AJOUTE-SALLE-CELLULE
054600               PERFORM 4650-MARQUE-SEMAINE-SALLE
054700            END-IF.
054800*
054900*    LA SALLE EST-ELLE DEJA DANS LA CELLULE DE CETTE SEMAINE ?
055000*    UNE SEANCE REPETEE SUR PLUSIEURS PERIODES DU MEME BLOC NE
055100*    DOIT PAS COMPTER DEUX FOIS LA MEME SALLE.
055200        4640-AJOUTE-SALLE-CELLULE.
055300            SET WS-IDX-CELL-ROOM TO 1.
055400*    BALAYAGE LINEAIRE DE LA CELLULE COURANTE.
055500        4641-AJOUTE-SUITE.
055600            IF WS-IDX-CELL-ROOM >
055700                     WS-CELL-COUNT (WS-WEEK, WS-DAY, WS-BLOC)
055800               GO TO 4642-AJOUTE-INSERTION
055900            END-IF.
056000            IF WS-CELL-ROOM (WS-WEEK, WS-DAY, WS-BLOC,
056100                             WS-IDX-CELL-ROOM) = SCHD-CLASSROOM
056200               GO TO 4640-AJOUTE-SALLE-CELLULE-FIN
056300            END-IF.
056400            ADD 1 TO WS-IDX-CELL-ROOM.
056500            GO TO 4641-AJOUTE-SUITE.
056600*    U5 EXIGE LA SALLE EN ORDRE CROISSANT DANS LA CELLULE - ON
056700*    N'AJOUTE PLUS EN QUEUE, ON INSERE A LA BONNE PLACE PAR
056800*    DECALAGE VERS LA DROITE DES SALLES DEJA PLUS GRANDES
056900*    (AJOUT PB OCT 2004, MEME IDEE QUE LE TRI PAR INSERTION).
057000        4642-AJOUTE-INSERTION.
057100            IF WS-CELL-COUNT (WS-WEEK, WS-DAY, WS-BLOC) < 30
057200               ADD 1 TO WS-CELL-COUNT (WS-WEEK, WS-DAY, WS-BLOC)
057300               SET WS-IDX-INSERT TO
057400                    WS-CELL-COUNT (WS-WEEK, WS-DAY, WS-BLOC)
057500               PERFORM 4643-TROUVE-PLACE-START
057600                    THRU 4643-TROUVE-PLACE-END
057700               MOVE SCHD-CLASSROOM TO WS-CELL-ROOM
057800                    (WS-WEEK, WS-DAY, WS-BLOC, WS-IDX-INSERT)
057900               ADD 1 TO WS-MARQUES-FAITES
058000            END-IF.
058100*    SORTIE COMMUNE DE 4640, QU'IL Y AIT EU INSERTION OU NON.
058200            GO TO 4640-AJOUTE-SALLE-CELLULE-FIN.
058300*
058400*    DECALE LES SALLES DEJA PLUS GRANDES D'UN CRAN VERS LA FIN
058500*    DE LA CELLULE JUSQU'A TROUVER LA PLACE DE LA NOUVELLE SALLE.
058600        4643-TROUVE-PLACE-START.
058700            IF WS-IDX-INSERT = 1
058800               GO TO 4643-TROUVE-PLACE-END
058900            END-IF.
059000            IF WS-CELL-ROOM (WS-WEEK, WS-DAY, WS-BLOC,
059100                             WS-IDX-INSERT - 1) NOT > SCHD-CLASSROOM
059200               GO TO 4643-TROUVE-PLACE-END
059300            END-IF.
059400            MOVE WS-CELL-ROOM (WS-WEEK, WS-DAY, WS-BLOC,
059500                               WS-IDX-INSERT - 1)
059600                 TO WS-CELL-ROOM (WS-WEEK, WS-DAY, WS-BLOC,
059700                                  WS-IDX-INSERT)
059800            SUBTRACT 1 FROM WS-IDX-INSERT.
059900            GO TO 4643-TROUVE-PLACE-START.
060000        4643-TROUVE-PLACE-END.
060100            EXIT.
060200*
060300        4640-AJOUTE-SALLE-CELLULE-FIN.
060400            EXIT.
060500*
060600*    REPORT DE LA SEMAINE SUR LE DRAPEAU SALLE POUR LE RECAP
060700*    RMUSAGE (U7) - RECHERCHE BINAIRE DANS LA TABLE DES SALLES.
060800        4650-MARQUE-SEMAINE-SALLE.
060900*    LA SALLE NE PEUT PAS MANQUER DE LA TABLE MAITRESSE (ELLE
061000*    VIENT DU MEME FICHIER QUE CLSXTR A EXTRAIT) - SI LA
061100*    RECHERCHE TOMBE A VIDE, AUCUN DRAPEAU N'EST POSE ET LA
061200*    SALLE RESTE ABSENTE DU RECAP RMUSAGE (U7).
061300            SET WS-CLS-IDX TO 1.
061400            SEARCH ALL WS-CLS-ENTRY
061500               AT END
061600                  CONTINUE
061700               WHEN WS-CLS-ROOM-NO (WS-CLS-IDX) = SCHD-CLASSROOM
061800                  MOVE 1
061900                       TO WS-CLS-WEEK-FLAG (WS-CLS-IDX, WS-WEEK)
062000            END-SEARCH.
062100*
062200*    ECRITURE DE LA GRILLE HEBDOMADAIRE (U5 + U6), 16 SEMAINES.
062300        6000-ECRITURE-RAPPORT-START.
062400            MOVE ZERO TO WS-GRAND-TOTAL.
062500*    UNE SEMAINE A LA FOIS, DANS L'ORDRE, SEMAINE 1 A 16 -
062600*    AUCUN TRI N'EST NECESSAIRE ICI PUISQUE LA BOUCLE EST
062700*    ELLE-MEME ASCENDANTE.
062800            PERFORM 6010-TRAITE-SEMAINE
062900               VARYING WS-WEEK FROM 1 BY 1 UNTIL WS-WEEK > 16.
063000            PERFORM 6500-TOTAL-GENERAL-START
063100                 THRU 6500-TOTAL-GENERAL-END.
063200        6000-ECRITURE-RAPPORT-END.
063300            EXIT.
063400*
063500*    UNE SEMAINE COMPLETE : EN-TETE, CINQ LIGNES DE PERIODE (5
063600*    BLOCS), PUIS LA LIGNE DE TOTAL DE LA SEMAINE.
063700        6010-TRAITE-SEMAINE.
063800            MOVE ZERO TO WS-WEEK-TOTAL.
063900            PERFORM 6100-ENTETE-SEMAINE-START
064000                 THRU 6100-ENTETE-SEMAINE-END.
064100            PERFORM 6200-LIGNE-DETAIL
064200               VARYING WS-BLOC FROM 1 BY 1 UNTIL WS-BLOC > 5.
064300            PERFORM 6400-TOTAL-SEMAINE-START
064400                 THRU 6400-TOTAL-SEMAINE-END.
064500            ADD WS-WEEK-TOTAL TO WS-GRAND-TOTAL.
064600*
064700*    DEUX LIGNES D'EN-TETE PAR SEMAINE - LE TITRE SELON LE MODE
064800*    UPSI-0, PUIS LA LIGNE DES ABREVIATIONS DE JOUR.
064900        6100-ENTETE-SEMAINE-START.
065000            MOVE WS-WEEK TO WS-WEEK-EDIT.
065100            MOVE SPACES TO AVRP-RECORD.
065200            IF WS-MODE-OCCUPIED
065300               STRING 'WEEK ' WS-WEEK-EDIT
065400                      '  OCCUPIED CLASSROOMS'
065500                  DELIMITED BY SIZE INTO AVRP-RECORD
065600            ELSE
065700               STRING 'WEEK ' WS-WEEK-EDIT '  FREE CLASSROOMS'
065800                  DELIMITED BY SIZE INTO AVRP-RECORD
065900            END-IF.
066000            WRITE AVRP-RECORD.
066100            MOVE SPACES TO AVRP-RECORD.
066200*    DEUXIEME LIGNE D'EN-TETE - ABREVIATIONS DES CINQ JOURS
066300*    OUVRABLES, DANS L'ORDRE DES COLONNES DE LA GRILLE.
066400            MOVE 'PERIOD' TO AVRP-PERIOD-LABEL.
066500            MOVE 'MON' TO AVRP-DAY-CELL (1).
066600            MOVE 'TUE' TO AVRP-DAY-CELL (2).
066700            MOVE 'WED' TO AVRP-DAY-CELL (3).
066800            MOVE 'THU' TO AVRP-DAY-CELL (4).
066900            MOVE 'FRI' TO AVRP-DAY-CELL (5).
067000            WRITE AVRP-RECORD.
067100        6100-ENTETE-SEMAINE-END.
067200            EXIT.
067300*
067400*    UNE LIGNE PAR BLOC DE PERIODES (5 BLOCS), CHACUNE AVEC SES
067500*    CINQ CELLULES JOUR CONSTRUITES PAR 6300.
067600        6200-LIGNE-DETAIL.
067700            MOVE SPACES TO AVRP-RECORD.
067800*    CINQ ETIQUETTES DE PERIODE FIXES, UNE PAR BLOC DE DEUX
067900*    PERIODES - CORRESPONDENT AUX BLOCS CALCULES EN 4510.
068000            EVALUATE WS-BLOC
068100               WHEN 1 MOVE 'PP 01-02' TO AVRP-PERIOD-LABEL
068200               WHEN 2 MOVE 'PP 03-04' TO AVRP-PERIOD-LABEL
068300               WHEN 3 MOVE 'PP 05-06' TO AVRP-PERIOD-LABEL
068400               WHEN 4 MOVE 'PP 07-08' TO AVRP-PERIOD-LABEL
068500               WHEN 5 MOVE 'PP 09-10' TO AVRP-PERIOD-LABEL
068600            END-EVALUATE.
068700            PERFORM 6300-CONSTRUIT-CELLULE
068800               VARYING WS-DAY FROM 1 BY 1 UNTIL WS-DAY > 5.
068900            WRITE AVRP-RECORD.
069000*
069100*    CONSTRUCTION D'UNE CELLULE DE LA GRILLE - LIBRE OU OCCUPE
069200*    SELON LE COMMUTATEUR UPSI-0 (AJOUT MF AOUT 1987).
069300        6300-CONSTRUIT-CELLULE.
069400*    NOMBRE DE SALLES OCCUPEES DE LA CELLULE - DEJA CONNU PAR
069500*    WS-CELL-COUNT, PEU IMPORTE LE MODE D'IMPRESSION DEMANDE.
069600            MOVE ZERO TO WS-CELL-OCC-COUNT.
069700            MOVE WS-CELL-COUNT (WS-WEEK, WS-DAY, WS-BLOC)
069800                 TO WS-CELL-OCC-COUNT.
069900            MOVE SPACES TO WS-CELL-TEXT.
070000            MOVE 1 TO WS-CELL-PTR.
070100*    MODE OCCUPIED (UPSI-0 A ON) - LA CELLULE LISTE LES SALLES
070200*    OCCUPEES, DEJA EN ORDRE CROISSANT GRACE A L'INSERTION
070300*    TRIEE DU PARAGRAPHE 4642 (U5).
070400            IF WS-MODE-OCCUPIED
070500               COMPUTE WS-CELL-FREE-COUNT =
070600                       WS-CLS-COUNT - WS-CELL-OCC-COUNT
070700               MOVE WS-CELL-OCC-COUNT TO WS-COUNT-EDIT
070800               STRING '(' WS-COUNT-EDIT ')'
070900                  DELIMITED BY SIZE INTO WS-CELL-TEXT
071000                  WITH POINTER WS-CELL-PTR
071100               PERFORM 6310-LISTE-OCCUPEES
071200                  VARYING WS-IDX-CELL-ROOM FROM 1 BY 1
071300                  UNTIL WS-IDX-CELL-ROOM > WS-CELL-OCC-COUNT
071400            ELSE
071500*    MODE FREE (UPSI-0 A OFF, LE DEFAUT) - LA CELLULE LISTE LES
071600*    SALLES DU MAITRE QUI NE SONT PAS DANS LA LISTE OCCUPEE,
071700*    EN BALAYANT WS-CLS-TABLE QUI EST DEJA EN ORDRE CROISSANT.
071800               COMPUTE WS-CELL-FREE-COUNT =
071900                       WS-CLS-COUNT - WS-CELL-OCC-COUNT
072000               MOVE WS-CELL-FREE-COUNT TO WS-COUNT-EDIT
072100               STRING '(' WS-COUNT-EDIT ')'
072200                  DELIMITED BY SIZE INTO WS-CELL-TEXT
072300                  WITH POINTER WS-CELL-PTR
072400               PERFORM 6320-LISTE-LIBRES
072500                  VARYING WS-IDX-ROOM FROM 1 BY 1
072600                  UNTIL WS-IDX-ROOM > WS-CLS-COUNT
072700            END-IF.
072800            ADD WS-CELL-FREE-COUNT TO WS-WEEK-TOTAL.
072900            MOVE WS-CELL-TEXT TO AVRP-DAY-CELL (WS-DAY).
073000*
073100*    AJOUTE UNE SALLE OCCUPEE AU TEXTE DE LA CELLULE - L'ORDRE
073200*    D'IMPRESSION SUIT DIRECTEMENT L'ORDRE DE LA TABLE, DEJA
073300*    ASCENDANT (U5).
073400        6310-LISTE-OCCUPEES.
073500            MOVE WS-CELL-ROOM (WS-WEEK, WS-DAY, WS-BLOC,
073600                               WS-IDX-CELL-ROOM)
073700                 TO WS-ROOM-CLEAN.
073800            PERFORM 6330-ENLEVE-ZUO.
073900            STRING ' ' WS-ROOM-CLEAN
074000               DELIMITED BY SIZE INTO WS-CELL-TEXT
074100               WITH POINTER WS-CELL-PTR.
074200*
074300*    UNE SALLE DU MAITRE EST IMPRIMEE ICI SEULEMENT SI ELLE NE
074400*    FIGURE PAS DEJA DANS LA LISTE OCCUPEE DE LA CELLULE.
074500        6320-LISTE-LIBRES.
074600            SET WS-CLS-IDX TO WS-IDX-ROOM.
074700            PERFORM 6340-CHERCHE-OCCUPEE.
074800            IF WS-IDX-CELL-ROOM > WS-CELL-OCC-COUNT
074900               MOVE WS-CLS-ROOM-NO (WS-IDX-ROOM) TO WS-ROOM-CLEAN
075000               PERFORM 6330-ENLEVE-ZUO
075100               STRING ' ' WS-ROOM-CLEAN
075200                  DELIMITED BY SIZE INTO WS-CELL-TEXT
075300                  WITH POINTER WS-CELL-PTR
075400            END-IF.
075500*
075600*    LA SALLE EST-ELLE DEJA DANS LA LISTE DES OCCUPEES DE LA
075700*    CELLULE ? (RECHERCHE LINEAIRE, AU PLUS 30 ENTREES).
075800        6340-CHERCHE-OCCUPEE.
075900            SET WS-IDX-CELL-ROOM TO 1.
076000*    BALAYAGE LINEAIRE DE LA LISTE DES SALLES OCCUPEES.
076100        6341-CHERCHE-SUITE.
076200            IF WS-IDX-CELL-ROOM > WS-CELL-OCC-COUNT
076300               GO TO 6340-CHERCHE-OCCUPEE-FIN
076400            END-IF.
076500            IF WS-CELL-ROOM (WS-WEEK, WS-DAY, WS-BLOC,
076600                             WS-IDX-CELL-ROOM)
076700                             = WS-CLS-ROOM-NO (WS-IDX-ROOM)
076800               GO TO 6340-CHERCHE-OCCUPEE-FIN
076900            END-IF.
077000            ADD 1 TO WS-IDX-CELL-ROOM.
077100            GO TO 6341-CHERCHE-SUITE.
077200        6340-CHERCHE-OCCUPEE-FIN.
077300            EXIT.
077400*
077500*    SUPPRESSION DU MARQUEUR D'IMMEUBLE "ZUO" DANS LE NOM DE LA
077600*    SALLE AVANT IMPRESSION (AJOUT RC NOVEMBRE 1991).
077700        6330-ENLEVE-ZUO.
077800            INSPECT WS-ROOM-CLEAN TALLYING WS-ZUO-POS
077900               FOR ALL 'ZUO'.
078000            IF WS-ZUO-POS > ZERO
078100               INSPECT WS-ROOM-CLEAN
078200                       REPLACING ALL 'ZUO' BY SPACES
078300            END-IF.
078400*
078500*    LIGNE DE TOTAL D'UNE SEMAINE - SOMME DES 25 CELLULES.
078600        6400-TOTAL-SEMAINE-START.
078700*    WS-WEEK-TOTAL A ETE ACCUMULE CELLULE PAR CELLULE DANS
078800*    6300-CONSTRUIT-CELLULE (25 CELLULES : 5 PERIODES X 5
078900*    JOURS) PENDANT LE TRAITEMENT DE LA SEMAINE COURANTE.
079000            MOVE SPACES TO AVRP-RECORD.
079100            MOVE WS-WEEK TO WS-WEEK-EDIT.
079200            STRING 'WEEK ' WS-WEEK-EDIT
079300                   ' TOTAL FREE ROOM-SLOTS : ' WS-WEEK-TOTAL
079400               DELIMITED BY SIZE INTO AVRP-RECORD.
079500            WRITE AVRP-RECORD.
079600        6400-TOTAL-SEMAINE-END.
079700            EXIT.
079800*
079900*    LIGNE DE TOTAL GENERAL ET COMPTES DE CONTROLE DU TRAITEMENT.
080000        6500-TOTAL-GENERAL-START.
080100*    CES CINQ COMPTES PERMETTENT A L'EXPLOITANT DE VERIFIER QUE
080200*    LE SCHEDULE-FILE A ETE TRAITE AU COMPLET, SANS RIEN PERDRE
080300*    EN COURS DE ROUTE.
080400            MOVE SPACES TO AVRP-RECORD.
080500            STRING 'GRAND TOTAL FREE ROOM-SLOTS : '
080600                   WS-GRAND-TOTAL
080700               DELIMITED BY SIZE INTO AVRP-RECORD.
080800            WRITE AVRP-RECORD.
080900            MOVE SPACES TO AVRP-RECORD.
081000*    QUATRE LIGNES DE COMPTE, UNE PAR COMPTEUR DE WS-COMPTEURS,
081100*    DANS L'ORDRE OU ILS SONT ACCUMULES PENDANT LA LECTURE.
081200            STRING 'RECORDS READ     : ' WS-RECS-LUS
081300               DELIMITED BY SIZE INTO AVRP-RECORD.
081400            WRITE AVRP-RECORD.
081500            MOVE SPACES TO AVRP-RECORD.
081600            STRING 'RECORDS APPLIED  : ' WS-RECS-APPLIQUES
081700               DELIMITED BY SIZE INTO AVRP-RECORD.
081800            WRITE AVRP-RECORD.
081900            MOVE SPACES TO AVRP-RECORD.
082000            STRING 'RECORDS SKIPPED  : ' WS-RECS-REJETES
082100               DELIMITED BY SIZE INTO AVRP-RECORD.
082200            WRITE AVRP-RECORD.
082300            MOVE SPACES TO AVRP-RECORD.
082400            STRING 'OCCUPANCY MARKS  : ' WS-MARQUES-FAITES
082500               DELIMITED BY SIZE INTO AVRP-RECORD.
082600            WRITE AVRP-RECORD.
082700            CLOSE AVAIL-REPORT.
082800        6500-TOTAL-GENERAL-END.
082900            EXIT.
083000*
083100*    BRANCHEMENT VERS LE SOUS-PROGRAMME DE RECAP PAR SALLE (U7),
083200*    LA TABLE DES SALLES ET SES DRAPEAUX SEMAINE LUI SONT PASSES
083300*    PAR REFERENCE (AJOUT DN MAI 2001, MEME HABITUDE DE CALL QUE
083400*    LES AUTRES CHAINES DE TRAITEMENT DE L'ATELIER).
083500        7000-APPEL-RMUSAGE-START.
083600            CALL 'RMUSAGE' USING BY REFERENCE WS-CLS-TABLE.
083700        7000-APPEL-RMUSAGE-END.
083800            EXIT.
083900*
084000        9000-TERM-START.
084100*    CLOTURE NORMALE - LE FICHIER AVAIL-REPORT A DEJA ETE
084200*    FERME DANS 6500-TOTAL-GENERAL-START, RIEN DE PLUS ICI.
084300            CONTINUE.
084400        9000-TERM-END.
084500            EXIT.
084600*
084700*    ANOMALIE GRAVE SUR UN FICHIER - ARRET IMMEDIAT DU PROGRAMME.
084800        9100-ABEND-START.
084900            MOVE SPACES TO WS-LIG-RAPPORT.
085000            STRING 'CLSAVL - ANOMALIE FICHIER - ARRET'
085100                DELIMITED BY SIZE INTO WS-LIG-RAPPORT.
085200            DISPLAY WS-LIG-RAPPORT.
085300        9100-ABEND-END.
085400            EXIT.
085500            STOP RUN.
