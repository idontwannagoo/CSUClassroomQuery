000100*----------------------------------------------------------*
000200*    SCHDREC -  DISPOSITION DU FICHIER SCHEDULE-FILE
000300*    UN ENREGISTREMENT PAR SEANCE DE COURS PROGRAMMEE.
000400*    LONGUEUR FIXE 54 CAR., AUCUN OCTET DE RESERVE (CF DEVIS)
000500*----------------------------------------------------------*
000600        01  SCHD-RECORD.
000700            05  SCHD-COURSE-ID          PIC X(10).
000800            05  SCHD-TIME-PATTERN       PIC X(09).
000900            05  SCHD-CLASSROOM          PIC X(12).
001000            05  SCHD-WEEK-RANGE         PIC X(20).
001100            05  SCHD-WEEK-PARITY        PIC X(01).
001200            05  SCHD-SINGLE-WEEK        PIC 9(02).
001300*
001400*    REDEFINES - VUE CARACTERE PAR CARACTERE DU MOTIF HORAIRE
001500*    (1ER CAR. = JOUR, PUIS 4 PERIODES DE 2 CAR., CF U3).
001600        01  SCHD-TIME-VIEW REDEFINES SCHD-RECORD.
001700            05  SCHD-TV-COURSE-ID       PIC X(10).
001800            05  SCHD-TV-WEEKDAY         PIC X(01).
001900            05  SCHD-TV-PERIOD          PIC X(02) OCCURS 4 TIMES.
002000            05  FILLER                  PIC X(35).
