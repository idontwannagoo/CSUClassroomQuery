000100*=============================================================*
000200*    RECAPITULATIF D'UTILISATION DES SALLES PAR SEMAINE        *
000300*       SOUS-PROGRAMME APPELE PAR CLSAVL EN FIN DE TRAITEMENT  *
000400*       CONDENSATION DES SEMAINES D'OCCUPATION PAR SALLE       *
000500*       ECRITURE DU ROOM-USAGE-REPORT                          *
000600*                                                               *
000700*    AUTEUR : M. FALLU, SERVICE ORDONNANCEMENT                 *
000800*    DATE CREATION 15/09/1987                                  *
000900*=============================================================*
001000*
001100*    JOURNAL DES MODIFICATIONS
001200**    15/09/1987  MF  ECRITURE INITIALE DU SOUS-PROGRAMME       MF0987
001300**                    (SIMPLE LISTE DES SALLES, SANS CONDENSE). MF0987
001400**    04/12/1988  MF  AJOUT DU STATUT FICHIER WS-STAT-USGE.     MF1288
001500**    27/01/1990  RC  CORRECTION OUVERTURE - FICHIER NON        RC0190
001600**                    REINITIALISE ENTRE DEUX CHAINAGES.        RC0190
001700**    19/11/1991  RC  AUGMENTATION LARGEUR LIGNE DE DETAIL.     RC1191
001800**    23/06/1993  JLP REVUE ANNUELLE - AUCUN CHANGEMENT.        JLP693
001900**    30/09/1998  DN  MISE A NIVEAU AN 2000 - AUCUN CHAMP DATE.  DN0998
002000**    17/05/2001  DN  REFONTE - CONDENSATION DES SEMAINES EN    DN0501
002100**                    PLAGES OCCUPEES AU LIEU D'UNE LISTE BRUTE.DN0501
002200**    03/03/2003  DN  CORRECTION SEMAINE ISOLEE AFFICHEE W-W.       DN0303
002300**    14/09/2005  PB  AUGMENTATION A 16 SEMAINES.                   PB0905
002400**    21/04/2009  PB  REVUE ANNUELLE - AUCUN CHANGEMENT.            PB0409
002500**    12/06/2012  PB  AJOUT LIGNE DE COMPTE FINAL DES SALLES.       PB0612
002600*
002700        IDENTIFICATION DIVISION.
002800        PROGRAM-ID. RMUSAGE.
002900        AUTHOR. M-FALLU.
003000        INSTALLATION. SERVICE ORDONNANCEMENT DES COURS.
003100        DATE-WRITTEN. 15/09/1987.
003200        DATE-COMPILED.
003300        SECURITY. USAGE INTERNE SERVICE ORDONNANCEMENT SEULEMENT.
003400*
003500        ENVIRONMENT DIVISION.
003600        CONFIGURATION SECTION.
003700        SPECIAL-NAMES.
003800            C01 IS TOP-OF-FORM.
003900*    AUCUN FICHIER IMPRIMANTE N'EST OUVERT ICI - TOP-OF-FORM
004000*    RESTE DECLARE PAR HABITUDE DE L'ATELIER.
004100*
004200        INPUT-OUTPUT SECTION.
004300        FILE-CONTROL.
004400            SELECT ROOM-USAGE-REPORT
004500            ASSIGN TO ROOMUSE
004600            ORGANIZATION IS SEQUENTIAL
004700            ACCESS MODE IS SEQUENTIAL
004800            FILE STATUS IS WS-STAT-USGE.
004900*
005000        DATA DIVISION.
005100        FILE SECTION.
005200        FD  ROOM-USAGE-REPORT
005300            RECORD CONTAINS 132 CHARACTERS
005400            RECORDING MODE IS F.
005500        01  USGE-RECORD                PIC X(132).
005600*
005700*    VUE LIGNE DE DETAIL - UNE SALLE, SES SEMAINES CONDENSEES.
005800*    MEME LARGEUR QUE AVRP-RECORD (132) - LES DEUX RAPPORTS DE
005900*    LA CHAINE PARTAGENT LA MEME ASSIGNATION D'IMPRIMANTE.
006000        01  USGE-LINE-VIEW REDEFINES USGE-RECORD.
006100            05  USGE-ROOM-NUMBER        PIC X(12).
006200            05  FILLER                  PIC X(02).
006300            05  USGE-WEEKS-COND         PIC X(40).
006400            05  USGE-TOTAL-WEEKS        PIC ZZ9.
006500            05  FILLER                  PIC X(75).
006600*
006700*    VUE LIGNE DE TOTAL - AJOUT PB JUIN 2012, RECORD REUTILISE.
006800        01  USGE-TOTAL-VIEW REDEFINES USGE-RECORD.
006900            05  USGE-TOTAL-LABEL        PIC X(30).
007000            05  USGE-TOTAL-ROOMS        PIC ZZZ9.
007100            05  FILLER                  PIC X(98).
007200*
007300        WORKING-STORAGE SECTION.
007400        COPY CLASSRM-FSTAT REPLACING ==:FNAME:== BY ==USGE==.
007500*
007600*    WS-TOTAL-WEEKS EST REMIS A ZERO A CHAQUE SALLE (CF 2100) -
007700*    C'EST LE NOMBRE DE SEMAINES OCCUPEES POUR LA SALLE COURANTE.
007800        77  WS-ROOMS-ECRITES            PIC 9(04) COMP.
007900        77  WS-WEEK                     PIC 9(02) COMP.
008000        77  WS-TOTAL-WEEKS               PIC 9(03) COMP.
008100*
008200*    COMMUTATEUR DE PLAGE EN COURS - 'Y' TANT QU'UNE SUITE DE
008300*    SEMAINES OCCUPEES N'A PAS ETE FERMEE PAR UNE SEMAINE LIBRE.
008400        77  WS-IN-RUN                   PIC X(01).
008500            88  WS-RUN-ACTIVE                    VALUE 'Y'.
008600*
008700        77  WS-RUN-START                 PIC 9(02) COMP.
008800        77  WS-RUN-END                   PIC 9(02) COMP.
008900        77  WS-APPEND-WEEK               PIC 9(02) COMP.
009000        77  WS-EDIT-WEEK                 PIC Z9.
009100*
009200*    TABLE DES PLAGES DECOUPEES POUR UNE SALLE - 8 PLAGES AU PLUS
009300*    SUFFISENT POUR 16 SEMAINES EN ALTERNANCE OCCUPE/LIBRE.
009400*    WS-RUN-S/WS-RUN-E GARDENT LES BORNES BRUTES (SANS EDITION)
009500*    DE CHAQUE PLAGE - REMPLIES PAR 2200-EMIT-RUN-START.
009600        01  WS-RUN-TABLE.
009700            05  WS-RUN-COUNT            PIC 9(02) COMP.
009800            05  FILLER                  PIC X(02).
009900            05  WS-RUN-ENTRY OCCURS 8 TIMES.
010000                10  WS-RUN-S            PIC 9(02).
010100                10  WS-RUN-E            PIC 9(02).
010200*
010300*    VUE DE CONTROLE DE LA TABLE DES PLAGES POUR LE LISTAGE EN
010400*    CAS D'ANOMALIE SUR LE FICHIER DE SORTIE.
010500        01  WS-RUN-TABLE-DUMP REDEFINES WS-RUN-TABLE.
010600            05  FILLER                  PIC X(04).
010700            05  WS-DUMP-RUN OCCURS 8 TIMES PIC X(04).
010800*
010900        01  WS-COND-TEXT                 PIC X(40).
011000*    MEME LARGEUR QUE USGE-WEEKS-COND, POUR MOVE DIRECT SANS
011100*    TRONCATURE AU PARAGRAPHE 2900.
011200        77  WS-COND-PTR                  PIC 9(02) COMP.
011300*
011400        01  WS-LIG-RAPPORT                PIC X(80).
011500*    LIGNE DE TRAVAIL DES MESSAGES DISPLAY DE 9100-ABEND-START -
011600*    AUCUN RAPPORT DE CONTROLE EN TEMPS NORMAL POUR CE PROGRAMME.
011700*
011800        LINKAGE SECTION.
011900        COPY CLASSRM-OCCTAB.
012000*
012100        PROCEDURE DIVISION USING WS-CLS-TABLE.
012200*
012300*    WS-CLS-TABLE ARRIVE DE CLSAVL DEJA CHARGEE ET MARQUEE
012400*    (LES 16 DRAPEAUX SEMAINE PAR SALLE) - CE SOUS-PROGRAMME NE
012500*    FAIT QUE LA CONDENSER ET L'IMPRIMER (U7).
012600        0000-MAIN-START.
012700*    TROIS ETAPES - OUVERTURE, UNE LIGNE PAR SALLE OCCUPEE,
012800*    PUIS LA LIGNE DE COMPTE FINAL QUI FERME LE FICHIER.
012900            PERFORM 1000-OUVERTURE-START THRU 1000-OUVERTURE-END.
013000            PERFORM 2000-ECRIT-SALLES-START
013100                 THRU 2000-ECRIT-SALLES-END.
013200            PERFORM 3000-TOTAL-FINAL-START
013300                 THRU 3000-TOTAL-FINAL-END.
013400        0000-MAIN-END.
013500*    AUCUN FICHIER A FERMER ICI - LE SEUL FICHIER DU PROGRAMME
013600*    A DEJA ETE FERME PAR 3000-TOTAL-FINAL-START.
013700            PERFORM 9000-TERM-START THRU 9000-TERM-END.
013800            STOP RUN.
013900*
014000*    OUVERTURE DU FICHIER ROOM-USAGE-REPORT.
014100        1000-OUVERTURE-START.
014200*    AUCUNE REMISE A ZERO DE WS-CLS-TABLE ICI - ELLE APPARTIENT
014300*    A L'APPELANT ET NE DOIT PAS ETRE TOUCHEE AVANT LECTURE.
014400            MOVE ZERO TO WS-ROOMS-ECRITES.
014500            OPEN OUTPUT ROOM-USAGE-REPORT.
014600            IF NOT USGE-OK
014700               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
014800            END-IF.
014900        1000-OUVERTURE-END.
015000            EXIT.
015100*
015200*    UNE LIGNE PAR SALLE DE LA TABLE MAITRESSE, DEJA TRIEE
015300*    CROISSANTE SUR LE NO DE SALLE (HERITEE DE CLSXTR).
015400        2000-ECRIT-SALLES-START.
015500            IF WS-CLS-COUNT = ZERO
015600               GO TO 2000-ECRIT-SALLES-END
015700            END-IF.
015800            PERFORM 2050-TRAITE-SALLE
015900               VARYING WS-CLS-IDX FROM 1 BY 1
016000               UNTIL WS-CLS-IDX > WS-CLS-COUNT.
016100        2000-ECRIT-SALLES-END.
016200            EXIT.
016300*
016400        2050-TRAITE-SALLE.
016500*    UNE SALLE A LA FOIS - CONDENSATION DE SES SEMAINES PUIS
016600*    ECRITURE IMMEDIATE DE SA LIGNE DE DETAIL AVANT DE PASSER
016700*    A LA SALLE SUIVANTE.
016800            PERFORM 2100-CONDENSE-START THRU 2100-CONDENSE-END.
016900*    UNE SALLE DU MAITRE SANS AUCUNE SEMAINE MARQUEE (HORAIRE
017000*    FIN DE SEMAINE SEULEMENT, OU ENREGISTREMENTS REJETES PAR
017100*    CLSAVL A LA LECTURE) N'APPARAIT PAS AU ROOM-USAGE-REPORT -
017200*    SEULES LES SALLES QUI FIGURENT REELLEMENT DANS L'OCCUPATION
017300*    SONT LISTEES ET COMPTEES (U7).
017400            IF WS-TOTAL-WEEKS > ZERO
017500               PERFORM 2900-ECRIT-LIGNE-START
017600                    THRU 2900-ECRIT-LIGNE-END
017700               ADD 1 TO WS-ROOMS-ECRITES
017800            END-IF.
017900*
018000*    CONDENSATION DES SEMAINES MARQUEES POUR LA SALLE COURANTE
018100*    (U7) - UNE SEMAINE ISOLEE NE S'AFFICHE JAMAIS "W-W" (CF
018200*    CORRECTION DN MARS 2003).
018300        2100-CONDENSE-START.
018400            MOVE ZERO TO WS-TOTAL-WEEKS WS-RUN-COUNT.
018500            MOVE SPACES TO WS-COND-TEXT.
018600            MOVE 1 TO WS-COND-PTR.
018700            MOVE 'N' TO WS-IN-RUN.
018800            PERFORM 2110-SCAN-WEEK
018900               VARYING WS-WEEK FROM 1 BY 1 UNTIL WS-WEEK > 16.
019000            IF WS-RUN-ACTIVE
019100               PERFORM 2200-EMIT-RUN-START THRU 2200-EMIT-RUN-END
019200            END-IF.
019300        2100-CONDENSE-END.
019400            EXIT.
019500*
019600        2110-SCAN-WEEK.
019700*    SEMAINE OCCUPEE - PROLONGE LA PLAGE EN COURS, OU EN OUVRE
019800*    UNE NOUVELLE SI AUCUNE PLAGE N'ETAIT ACTIVE.
019900*    APPELE 16 FOIS PAR SALLE (VARYING WS-WEEK, CF 2100) - UNE
020000*    SEULE SALLE A LA FOIS, WS-CLS-IDX NE CHANGE PAS ICI.
020100            IF WS-CLS-WEEK-FLAG (WS-CLS-IDX, WS-WEEK) = 1
020200               ADD 1 TO WS-TOTAL-WEEKS
020300               IF NOT WS-RUN-ACTIVE
020400                  MOVE WS-WEEK TO WS-RUN-START
020500                  MOVE 'Y' TO WS-IN-RUN
020600               END-IF
020700               MOVE WS-WEEK TO WS-RUN-END
020800            ELSE
020900*    SEMAINE LIBRE - FERME LA PLAGE EN COURS SI ELLE EXISTAIT.
021000               IF WS-RUN-ACTIVE
021100                  PERFORM 2200-EMIT-RUN-START
021200                     THRU 2200-EMIT-RUN-END
021300               END-IF
021400            END-IF.
021500*
021600*    UNE PLAGE DE SEMAINES CONSECUTIVES EST AJOUTEE AU TEXTE
021700*    CONDENSE, PRECEDEE D'UNE VIRGULE SAUF POUR LA PREMIERE.
021800        2200-EMIT-RUN-START.
021900*    WS-RUN-TABLE GARDE LES BORNES BRUTES DE CHAQUE PLAGE POUR
022000*    LE LISTAGE D'ANOMALIE (CF 9100) - LE TEXTE CONDENSE LUI-
022100*    MEME EST CONSTRUIT PLUS BAS.
022200            ADD 1 TO WS-RUN-COUNT.
022300            IF WS-RUN-COUNT <= 8
022400               MOVE WS-RUN-START TO WS-RUN-S (WS-RUN-COUNT)
022500               MOVE WS-RUN-END TO WS-RUN-E (WS-RUN-COUNT)
022600            END-IF.
022700            IF WS-RUN-COUNT > 1
022800               STRING ',' DELIMITED BY SIZE INTO WS-COND-TEXT
022900                  WITH POINTER WS-COND-PTR
023000            END-IF.
023100            MOVE WS-RUN-START TO WS-APPEND-WEEK.
023200            PERFORM 2300-APPEND-WEEK-NUM.
023300*    PLAGE DE PLUS D'UNE SEMAINE - ON AJOUTE LE TIRET ET LA
023400*    BORNE DE FIN (JAMAIS "W-W" POUR UNE SEMAINE ISOLEE, CORR.
023500*    DN MARS 2003).
023600            IF WS-RUN-START NOT = WS-RUN-END
023700               STRING '-' DELIMITED BY SIZE INTO WS-COND-TEXT
023800                  WITH POINTER WS-COND-PTR
023900               MOVE WS-RUN-END TO WS-APPEND-WEEK
024000               PERFORM 2300-APPEND-WEEK-NUM
024100            END-IF.
024200            MOVE 'N' TO WS-IN-RUN.
024300        2200-EMIT-RUN-END.
024400            EXIT.
024500*
024600*    ECRITURE D'UN NUMERO DE SEMAINE SANS ZERO DE TETE (1 OU 2
024700*    CHIFFRES SELON LE CAS).
024800        2300-APPEND-WEEK-NUM.
024900            MOVE WS-APPEND-WEEK TO WS-EDIT-WEEK.
025000            IF WS-EDIT-WEEK (1:1) = SPACE
025100               STRING WS-EDIT-WEEK (2:1) DELIMITED BY SIZE
025200                  INTO WS-COND-TEXT WITH POINTER WS-COND-PTR
025300            ELSE
025400               STRING WS-EDIT-WEEK DELIMITED BY SIZE
025500                  INTO WS-COND-TEXT WITH POINTER WS-COND-PTR
025600            END-IF.
025700*
025800*    ECRITURE DE LA LIGNE DE DETAIL DU ROOM-USAGE-REPORT.
025900*    APPELEE UNIQUEMENT PAR 2050-TRAITE-SALLE POUR UNE SALLE
026000*    AVEC AU MOINS UNE SEMAINE OCCUPEE (CF GARDE WS-TOTAL-WEEKS).
026100        2900-ECRIT-LIGNE-START.
026200            MOVE SPACES TO USGE-RECORD.
026300            MOVE WS-CLS-ROOM-NO (WS-CLS-IDX) TO USGE-ROOM-NUMBER.
026400            MOVE WS-COND-TEXT TO USGE-WEEKS-COND.
026500            MOVE WS-TOTAL-WEEKS TO USGE-TOTAL-WEEKS.
026600            WRITE USGE-RECORD.
026700            IF NOT USGE-OK
026800               PERFORM 9100-ABEND-START THRU 9100-ABEND-END
026900            END-IF.
027000        2900-ECRIT-LIGNE-END.
027100            EXIT.
027200*
027300*    LIGNE DE COMPTE FINAL DES SALLES (AJOUT PB JUIN 2012).
027400        3000-TOTAL-FINAL-START.
027500*    CETTE LIGNE REUTILISE LE MEME ENREGISTREMENT (USGE-TOTAL-
027600*    VIEW), ELLE N'EST PAS UNE LIGNE DE DETAIL DE SALLE.
027700            MOVE SPACES TO USGE-RECORD.
027800            MOVE 'TOTAL CLASSROOMS LISTED :    '
027900                 TO USGE-TOTAL-LABEL.
028000            MOVE WS-ROOMS-ECRITES TO USGE-TOTAL-ROOMS.
028100            WRITE USGE-RECORD.
028200            CLOSE ROOM-USAGE-REPORT.
028300        3000-TOTAL-FINAL-END.
028400            EXIT.
028500*
028600        9000-TERM-START.
028700*    CLOTURE NORMALE - LE FICHIER ROOM-USAGE-REPORT A DEJA ETE
028800*    FERME DANS 3000-TOTAL-FINAL-START.
028900            CONTINUE.
029000        9000-TERM-END.
029100            EXIT.
029200*
029300*    ANOMALIE GRAVE SUR LE FICHIER DE SORTIE - ARRET IMMEDIAT
029400*    AVEC LISTAGE DE LA DERNIERE PLAGE CONDENSEE EN COURS.
029500        9100-ABEND-START.
029600            MOVE SPACES TO WS-LIG-RAPPORT.
029700            STRING 'RMUSAGE - ANOMALIE FICHIER - ARRET'
029800                DELIMITED BY SIZE INTO WS-LIG-RAPPORT.
029900            DISPLAY WS-LIG-RAPPORT.
030000            IF WS-RUN-COUNT > ZERO AND WS-RUN-COUNT <= 8
030100               MOVE SPACES TO WS-LIG-RAPPORT
030200               STRING 'RMUSAGE - DERNIERE PLAGE : '
030300                      WS-DUMP-RUN (WS-RUN-COUNT)
030400                   DELIMITED BY SIZE INTO WS-LIG-RAPPORT
030500               DISPLAY WS-LIG-RAPPORT
030600            END-IF.
030700        9100-ABEND-END.
030800            EXIT.
030900            STOP RUN.
