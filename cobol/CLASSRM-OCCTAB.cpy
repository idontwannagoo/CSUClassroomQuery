000100*----------------------------------------------------------*
000200*    OCCTAB  -  TABLE MAITRESSE DES SALLES ET TABLE DES
000300*    CELLULES D'OCCUPATION (SEMAINE X JOUR X BLOC).
000400*    CHARGEE PAR CLSAVL, TRANSMISE PAR REFERENCE A RMUSAGE.
000500*----------------------------------------------------------*
000600        01  WS-CLS-TABLE.
000700            05  WS-CLS-COUNT            PIC 9(04) COMP.
000800            05  WS-CLS-ENTRY OCCURS 300 TIMES
000900                            ASCENDING KEY IS WS-CLS-ROOM-NO
001000                            INDEXED BY WS-CLS-IDX.
001100                10  WS-CLS-ROOM-NO      PIC X(12).
001200                10  WS-CLS-ROOM-TYPE    PIC X(12).
001300                10  WS-CLS-CAPACITY     PIC 9(04).
001400                10  WS-CLS-WEEK-FLAG  PIC 9(01) OCCURS 16 TIMES.
001500                10  FILLER              PIC X(02).
001600*
001700*    TABLE DES CELLULES - 16 SEMAINES X 5 JOURS X 5 BLOCS.
001800        01  WS-CELL-TABLE.
001900            05  WS-CELL-WEEK OCCURS 16 TIMES.
002000                10  WS-CELL-DAY OCCURS 5 TIMES.
002100                    15  WS-CELL-BLOCK OCCURS 5 TIMES.
002200                        20  WS-CELL-COUNT    PIC 9(03) COMP.
002300                        20  WS-CELL-ROOM     PIC X(12)
002400                                             OCCURS 30 TIMES.
002500                        20  FILLER           PIC X(02).
